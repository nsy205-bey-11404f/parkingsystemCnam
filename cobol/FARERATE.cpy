000100******************************************************************00FARRAT
000200* FARERATE -  PARKING RATE TABLE - HOURLY RATE PER SPOT TYPE      00FARRAT
000300*                                                                 00FARRAT
000400* NAMED CONSTANTS, NOT A FILE.  COPYED INTO FARECALC'S            00FARRAT
000500* WORKING-STORAGE.  CHANGE THESE TWO VALUES AND RECOMPILE         00FARRAT
000600* FARECALC TO RE-RATE THE LOT - THERE IS NO RATE MAINTENANCE      00FARRAT
000700* SCREEN OR TABLE FILE FOR THIS PHASE OF THE PROJECT.             00FARRAT
000800*                                                                 00FARRAT
000900* 05/14/09  JRS  ORIGINAL COPY MEMBER - RATES PER LOT MANAGER.    00FARRAT
000950* 06/02/09  JRS  MOVED THE ID TRAILER TO COLS 73-80 AND           00FARRAT
000970*                DROPPED IT TO 8 BYTES - SAME FIX AS TKTREC.      PR09122 
001000******************************************************************00FARRAT
001100 01  RATE-TABLE.                                                  00FARRAT
001200     05  CAR-RATE-PER-HOUR          PIC S9(3)V99 COMP-3           00FARRAT
001300                                    VALUE +1.50.                  00FARRAT
001400     05  BIKE-RATE-PER-HOUR         PIC S9(3)V99 COMP-3           00FARRAT
001500                                    VALUE +1.00.                  00FARRAT
001600     05  FILLER                     PIC X(03)   VALUE SPACES.     00FARRAT
