000100***************************************************************          
000200* RECURCHK -  VEHICLE RECURRENCE CHECK                                   
000300*                                                                        
000400* CALLED BY FARECALC FOR EVERY TICKET THAT PRICES ABOVE $0.00.           
000500* GIVEN A VEHICLE REGISTRATION NUMBER AND THE IN-MEMORY HISTORY          
000600* TABLE TKTDRV LOADED AT START-UP FROM TICKET-HIST, SETS A               
000700* SINGLE-CHARACTER FLAG TO 'Y' IF THIS VEHICLE HAS TWO OR MORE           
000800* PRIOR TICKETS ON FILE (I.E. IT IS A REPEAT CUSTOMER), 'N'              
000900* OTHERWISE.  DOES NOT ITSELF TOUCH TICKET-HIST - TKTDRV OWNS            
001000* THE FILE, RECURCHK ONLY SEARCHES THE TABLE PASSED TO IT.               
001100*                                                                        
002300***************************************************************          
002400                                                                         
002500 IDENTIFICATION DIVISION.                                                
002600 PROGRAM-ID.    RECURCHK.                                                
002700 AUTHOR.        P L CHIN.                                                
002800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                
002900 DATE-WRITTEN.  09/11/03.                                                
003000 DATE-COMPILED. 09/11/03.                                                
003100 SECURITY.      NON-CONFIDENTIAL.                                        
003200                                                                         
003300*----------------------------------------------------------------        
003400* CHANGE LOG                                                             
003500*----------------------------------------------------------------        
003600* 09/11/03  PLC  0201  ORIGINAL - SUPPORTS THE REPEAT-           PR003201
003700*                      CUSTOMER DISCOUNT ADDED TO FARECALC.              
003800* 11/02/98  DPS  0201  Y2K - N/A, MEMBER CARRIES NO DATE         PR1998Y2
003900*                      FIELDS OF ITS OWN.                                
004000* 04/18/06  PLC  0091  ADDED THE BLANK-REG-NUMBER SHORT-         PR006091
004100*                      CIRCUIT - GATE READER OUTAGES WERE                
004200*                      COUNTING SPACE-FILLED PLATES AS HITS.             
004300* 08/30/04  PLC  0077  CONVERTED THE LINEAR SCAN TO SEARCH       PR004077
004400*                      ALL - NIGHTLY VOLUME OUTGREW THE OLD              
004500*                      SCAN, SAME AS TKTDRV.                             
004550* 06/09/09  JRS  0129  WIRED THE REG-NUM BYTE/AREA/HALVES        PR009129
004560*                      REDEFINES INTO A REAL UPSI-0 DEBUG                
004570*                      TRACE - THEY SAT UNUSED WITH A                    
004580*                      COMMENT CLAIMING A TRACE DISPLAY THAT             
004590*                      WAS NEVER WRITTEN.                                
004600*----------------------------------------------------------------        
004700                                                                         
004800 ENVIRONMENT DIVISION.                                                   
004900 CONFIGURATION SECTION.                                                  
005000 SOURCE-COMPUTER. IBM-370.                                               
005100 OBJECT-COMPUTER. IBM-370.                                               
005200 SPECIAL-NAMES.                                                          
005250     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-REQUESTED                       
005260            OFF STATUS IS WS-DEBUG-TRACE-NOT-REQD                        
005300     CLASS VALID-REG-CHARS IS 'A' THRU 'Z' '0' THRU '9' ' '.             
005400                                                                         
005500 DATA DIVISION.                                                          
005600 WORKING-STORAGE SECTION.                                                
005700*----------------------------------------------------------------        
005800* STANDALONE COUNTERS AND SWITCHES                                       
005900*----------------------------------------------------------------        
006000 77  WS-PARA-NAME                 PIC X(30)         VALUE SPACES.        
006100 77  WS-FOUND-COUNT               PIC 9(5)   COMP   VALUE 0.             
006150 77  WS-BLANK-PLATE-SW            PIC X      VALUE 'N'.                  
006160     88  WS-BLANK-PLATE                     VALUE 'Y'.                   
006170 77  WS-TRACE-SUB                 PIC 9(2)   COMP   VALUE 0.             
006200                                                                         
006300*----------------------------------------------------------------        
006400* REGISTRATION-NUMBER WORK AREA - THE TABLE-CHARACTER AND                
006500* AREA/SERIAL VIEWS BELOW ARE USED ONLY BY 150-BAD-PLATE-                
006550* TRACE-RTN, TO SHOW WHICH PART OF A BAD PLATE FAILED THE                
006600* CLASS TEST WHEN THE LOT ATTENDANT CALLS IN A DISCOUNT                  
006650* COMPLAINT.  TRACE ONLY FIRES WHEN UPSI-0 IS ON, SAME                   
006680* SWITCH TKTDRV USES FOR ITS OWN DEBUG TRACE.                            
006800*----------------------------------------------------------------        
006900 01  WS-REG-NUM-WORK.                                                    
007000     05  WS-REG-NUM                PIC X(10).                            
007100 01  WS-REG-NUM-BYTES REDEFINES WS-REG-NUM-WORK.                         
007200     05  WS-REG-NUM-CHAR OCCURS 10 TIMES                                 
007300                         PIC X(1).                                       
007400 01  WS-REG-NUM-SPLIT REDEFINES WS-REG-NUM-WORK.                         
007500     05  WS-REG-NUM-AREA-CD        PIC X(2).                             
007600     05  WS-REG-NUM-SERIAL         PIC X(8).                             
007700 01  WS-REG-NUM-HALVES REDEFINES WS-REG-NUM-WORK.                        
007800     05  WS-REG-NUM-FIRST-5        PIC X(5).                             
007900     05  WS-REG-NUM-LAST-5         PIC X(5).                             
008000                                                                         
008100 LINKAGE SECTION.                                                        
008200 01  VEHICLE-REG-NUM            PIC X(10).                               
008300                                                                         
008400 01  HIST-ENTRY-COUNT           PIC 9(5)   COMP.                         
008500                                                                         
008600 01  VEHICLE-HISTORY-TABLE.                                              
008700     05  HIST-ENTRY OCCURS 1 TO 5000 TIMES                               
008800                       DEPENDING ON HIST-ENTRY-COUNT                     
008900                       ASCENDING KEY IS HIST-VEHICLE-REG-NUM             
009000                       INDEXED BY HIST-IDX.                              
009100         10  HIST-VEHICLE-REG-NUM  PIC X(10).                            
009200         10  HIST-TICKET-COUNT     PIC 9(5).                             
009300                                                                         
009400 01  RECURRING-SW              PIC X.                                    
009500     88  VEHICLE-IS-RECURRING           VALUE 'Y'.                       
009600                                                                         
009700 PROCEDURE DIVISION USING VEHICLE-REG-NUM,                               
009800                          VEHICLE-HISTORY-TABLE,                         
009900                          HIST-ENTRY-COUNT,                              
010000                          RECURRING-SW.                                  
010100                                                                         
010200*----------------------------------------------------------------        
010300 000-MAIN-RTN.                                                           
010400*----------------------------------------------------------------        
010500     MOVE VEHICLE-REG-NUM      TO WS-REG-NUM.                            
010600     MOVE 'N'                     TO RECURRING-SW.                       
010700     MOVE 0                       TO WS-FOUND-COUNT.                     
010750     MOVE 'N'                     TO WS-BLANK-PLATE-SW.                  
010800                                                                         
010900     PERFORM 100-CHECK-BLANK-RTN THRU 100-EXIT.                          
011000                                                                         
011100     IF NOT WS-BLANK-PLATE                                               
011300        PERFORM 200-SEARCH-HISTORY-RTN THRU 200-EXIT                     
011400        PERFORM 300-SET-RECURRING-RTN  THRU 300-EXIT                     
011600     END-IF.                                                             
011700                                                                         
011800     GOBACK.                                                             
011900                                                                         
012000*----------------------------------------------------------------        
012100* A GATE TICKET WRITTEN WHILE THE PLATE READER WAS DOWN COMES            
012200* THROUGH WITH TKT-VEHICLE-REG-NUM SPACE-FILLED.  A BLANK PLATE          
012300* MATCHES EVERY BLANK ENTRY IN THE HISTORY TABLE, SO IT MUST BE          
012400* SHORT-CIRCUITED HERE RATHER THAN LET INTO THE SEARCH ALL.              
012500*----------------------------------------------------------------        
012600 100-CHECK-BLANK-RTN.                                                    
012700*----------------------------------------------------------------        
012800     MOVE '100-CHECK-BLANK-RTN' TO WS-PARA-NAME.                         
012900     IF WS-REG-NUM = SPACES OR LOW-VALUES                                
013000        MOVE 'N' TO RECURRING-SW                                         
013050        MOVE 'Y' TO WS-BLANK-PLATE-SW                                    
013060     ELSE                                                                
013070        IF WS-REG-NUM IS NOT VALID-REG-CHARS                             
013080           AND WS-DEBUG-TRACE-REQUESTED                                  
013090           PERFORM 150-BAD-PLATE-TRACE-RTN THRU 150-EXIT                 
013095        END-IF                                                           
013100     END-IF.                                                             
013200 100-EXIT.                                                               
013300     EXIT.                                                               
013400                                                                         
013410*----------------------------------------------------------------        
013420* DEBUG TRACE ONLY - UPSI-0 MUST BE ON.  BREAKS THE BAD PLATE            
013430* DOWN THREE WAYS (AREA/SERIAL, FIRST-5/LAST-5, CHARACTER BY             
013440* CHARACTER) SO THE OPERATOR CAN TELL THE LOT ATTENDANT WHICH            
013450* BYTE THE GATE READER GARBLED.                                          
013460*----------------------------------------------------------------        
013470 150-BAD-PLATE-TRACE-RTN.                                                
013480*----------------------------------------------------------------        
013490     MOVE '150-BAD-PLATE-TRACE-RTN' TO WS-PARA-NAME.                     
013500     DISPLAY 'RECURCHK DEBUG - BAD PLATE = ' WS-REG-NUM-WORK.            
013510     DISPLAY 'RECURCHK DEBUG - AREA/SERIAL = '                           
013520             WS-REG-NUM-AREA-CD '/' WS-REG-NUM-SERIAL.                   
013530     DISPLAY 'RECURCHK DEBUG - FIRST-5/LAST-5 = '                        
013540             WS-REG-NUM-FIRST-5 '/' WS-REG-NUM-LAST-5.                   
013545     PERFORM 160-CHECK-BYTE-RTN THRU 160-EXIT                            
013550        VARYING WS-TRACE-SUB FROM 1 BY 1                                 
013560                UNTIL WS-TRACE-SUB > 10.                                 
013570 150-EXIT.                                                               
013580     EXIT.                                                               
013590                                                                         
013600*----------------------------------------------------------------        
013610 160-CHECK-BYTE-RTN.                                                     
013620*----------------------------------------------------------------        
013630     IF WS-REG-NUM-CHAR (WS-TRACE-SUB) IS NOT VALID-REG-CHARS            
013640        DISPLAY 'RECURCHK DEBUG - BYTE ' WS-TRACE-SUB                    
013650                ' FAILED THE CLASS TEST'                                 
013660     END-IF.                                                             
013670 160-EXIT.                                                               
013680     EXIT.                                                               
013690                                                                         
013700*----------------------------------------------------------------        
013800 200-SEARCH-HISTORY-RTN.                                                 
013810     MOVE '200-SEARCH-HISTORY-RTN' TO WS-PARA-NAME.                      
013900     MOVE 0 TO WS-FOUND-COUNT.                                           
014000     SET HIST-IDX TO 1.                                                  
014100     SEARCH ALL HIST-ENTRY                                               
014200         WHEN HIST-VEHICLE-REG-NUM (HIST-IDX) = WS-REG-NUM               
014300             MOVE HIST-TICKET-COUNT (HIST-IDX)                           
014400                                   TO WS-FOUND-COUNT                     
014500     END-SEARCH.                                                         
014600 200-EXIT.                                                               
014700     EXIT.                                                               
014800                                                                         
014900*----------------------------------------------------------------        
015000* TWO OR MORE PRIOR TICKETS ON FILE FOR THIS PLATE MAKES THE             
015100* VEHICLE A RECURRING CUSTOMER FOR TODAY'S TICKET - ONE PRIOR            
015200* TICKET IS JUST THE LAST TIME IT PARKED HERE, NOT A PATTERN.            
015300*----------------------------------------------------------------        
015400 300-SET-RECURRING-RTN.                                                  
015500*----------------------------------------------------------------        
015600     MOVE '300-SET-RECURRING-RTN' TO WS-PARA-NAME.                       
015700     IF WS-FOUND-COUNT > 1                                               
015800        MOVE 'Y' TO RECURRING-SW                                         
015900     ELSE                                                                
016000        MOVE 'N' TO RECURRING-SW                                         
016100     END-IF.                                                             
016200 300-EXIT.                                                               
016300     EXIT.                                                               
