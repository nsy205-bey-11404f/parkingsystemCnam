000100****************************************************************   TKTDRV
000200* PROGRAM:  TKTDRV                                                       
000300*                                                                        
000400* AUTHOR :  D R Stout                                                    
000500*                                                                        
000600* SEQUENTIAL BATCH DRIVER FOR THE NIGHTLY LOT FARE-RATING RUN.           
000700* READS ONE TICKET-IN RECORD PER PARKING TICKET, LOADS THE               
000800* SORTED VEHICLE-HISTORY FILE INTO A TABLE ONE TIME AT START-UP,         
000900* CALLS FARECALC ONCE PER TICKET TO PRICE IT, AND WRITES THE             
001000* PRICED RECORD TO TICKET-OUT.  A GOOD CASE FOR THE FRONT-GATE           
001100* AND BACK-GATE FEEDS TO MEET IN THE MIDDLE OF THE NIGHT.                
001200****************************************************************         
001300 IDENTIFICATION DIVISION.                                                
001400 PROGRAM-ID. TKTDRV.                                                     
001500 AUTHOR. D R STOUT.                                                      
001600 INSTALLATION. COBOL DEVELOPMENT CENTER.                                 
001700 DATE-WRITTEN. 03/14/89.                                                 
001800 DATE-COMPILED. 03/14/89.                                                
001900 SECURITY. NON-CONFIDENTIAL.                                             
002000*   (C)                                                                  
002100*----------------------------------------------------------------        
002200*  CHANGE LOG                                                            
002300*----------------------------------------------------------------        
002400* 03/14/89  DRS  0000  ORIGINAL PROGRAM - REPLACES THE MANUAL            
002500*                      GATE TICKET LOG SHEETS WITH A NIGHTLY             
002600*                      FARE-RATING BATCH RUN.                            
002700* 07/02/90  DRS  0114  ADDED WS-TKT-REJECT-CT TO THE END-OF-JOB          
002800*                      DISPLAY - OPERATIONS WANTED A REJECT              
002900*                      COUNT ON THE JOB LOG EACH MORNING.                
003000* 11/19/91  MHK  0203  BUMPED WS-MAX-HIST-ENTRIES TO 5000 - THE          
003100*                      NORTH LOT HISTORY FILE OUTGREW THE OLD            
003200*                      TABLE SIZE OVER LABOR DAY WEEKEND.                
003300* 02/08/93  DRS  0247  CORRECTED THE FILE STATUS TEST ON THE             
003400*                      TICKET-HIST OPEN - WAS FALLING THROUGH            
003500*                      ON STATUS '05' (OPTIONAL FILE NOT FOUND).         
003600* 06/22/94  JBW  0301  ADDED UPSI-0 DEBUG TRACE SWITCH FOR THE           
003700*                      WEEKEND RATE-TABLE VALIDATION RUNS.               
003800* 09/09/96  MHK  0355  CLOSE TICKET-HIST RIGHT AFTER THE LOAD -          
003900*                      WAS BEING LEFT OPEN FOR THE WHOLE RATING          
004000*                      PASS, TYING UP THE DASD DRIVE NEEDLESSLY.         
004100* 12/03/98  DRS  0402  Y2K - CONFIRMED TKT-IN-DATE/TKT-OUT-DATE  PR1998Y2
004200*                      CARRY A FULL 4-DIGIT CCYY FROM THE GATE   PR1998Y2
004300*                      SYSTEM FEED - NO WINDOWING NEEDED HERE.   PR1998Y2
004400* 01/14/99  DRS  0403  Y2K - VERIFIED WS-RUN-DATE-N REDEFINES    PR1999Y2
004500*                      ROLLS CORRECTLY ACROSS THE CENTURY.       PR1999Y2
004600* 05/17/01  PLC  0455  ADDED CLASS-TEST ON TKT-VEHICLE-REG-NUM -         
004700*                      GATE VENDOR STARTED SENDING RECORDS WITH          
004800*                      EMBEDDED LOW-VALUES IN THE PLATE FIELD.           
004900* 08/30/04  PLC  0512  MOVED THE JOB COUNTERS TO COMP-3 - NIGHTLY        
005000*                      VOLUME PASSED 999,999 TICKETS ON 8/27/04.         
005050* 06/02/09  JRS  0522  SHORTENED THE START/END-OF-JOB DISPLAY   PR009122 
005060*                      LITERALS - WS-RUN-DATE-N AND            PR009122  
005070*                      WS-HIST-ENTRY-COUNT WERE RUNNING PAST    PR009122 
005080*                      COL 72 AND GETTING TRUNCATED.            PR009122 
005100*----------------------------------------------------------------        
005200                                                                         
005300 ENVIRONMENT DIVISION.                                                   
005400 CONFIGURATION SECTION.                                                  
005500 SOURCE-COMPUTER. IBM-370.                                               
005600 OBJECT-COMPUTER. IBM-370.                                               
005700 SPECIAL-NAMES.                                                          
005800     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-REQUESTED                       
005900            OFF STATUS IS WS-DEBUG-TRACE-NOT-REQD                        
006000     CLASS VALID-REG-CHARS IS 'A' THRU 'Z' '0' THRU '9' ' '.             
006100                                                                         
006200 INPUT-OUTPUT SECTION.                                                   
006300 FILE-CONTROL.                                                           
006400     SELECT TICKET-IN   ASSIGN TO TKTIN                                  
006500            ORGANIZATION IS SEQUENTIAL                                   
006600            ACCESS MODE IS SEQUENTIAL                                    
006700            FILE STATUS IS WS-TKTIN-STATUS.                              
006800                                                                         
006900     SELECT TICKET-OUT  ASSIGN TO TKTOUT                                 
007000            ORGANIZATION IS SEQUENTIAL                                   
007100            ACCESS MODE IS SEQUENTIAL                                    
007200            FILE STATUS IS WS-TKTOUT-STATUS.                             
007300                                                                         
007400     SELECT OPTIONAL TICKET-HIST ASSIGN TO TKTHIST                       
007500            ORGANIZATION IS SEQUENTIAL                                   
007600            ACCESS MODE IS SEQUENTIAL                                    
007700            FILE STATUS IS WS-TKTHIST-STATUS.                            
007800                                                                         
007900 DATA DIVISION.                                                          
008000 FILE SECTION.                                                           
008100 FD  TICKET-IN                                                           
008200     RECORDING MODE IS F                                                 
008300     LABEL RECORDS ARE STANDARD                                          
008400     BLOCK CONTAINS 0 RECORDS                                            
008500     DATA RECORD IS TICKET-IN-REC.                                       
008600 01  TICKET-IN-REC               PIC X(80).                              
008700                                                                         
008800 FD  TICKET-OUT                                                          
008900     RECORDING MODE IS F                                                 
009000     LABEL RECORDS ARE STANDARD                                          
009100     BLOCK CONTAINS 0 RECORDS                                            
009200     DATA RECORD IS TICKET-OUT-REC.                                      
009300 01  TICKET-OUT-REC              PIC X(80).                              
009400                                                                         
009500 FD  TICKET-HIST                                                         
009600     RECORDING MODE IS F                                                 
009700     LABEL RECORDS ARE STANDARD                                          
009800     BLOCK CONTAINS 0 RECORDS                                            
009900     DATA RECORD IS TICKET-HIST-REC.                                     
010000 01  TICKET-HIST-REC             PIC X(20).                              
010100                                                                         
010200 WORKING-STORAGE SECTION.                                                
010300*----------------------------------------------------------------        
010400* FILE STATUS AND CONTROL SWITCHES                                       
010500*----------------------------------------------------------------        
010600 01  WS-FILE-STATUS-AREA.                                                
010700     05  WS-TKTIN-STATUS         PIC XX     VALUE SPACES.                
010800         88  WS-TKTIN-OK                    VALUE '00'.                  
010900         88  WS-TKTIN-EOF                   VALUE '10'.                  
011000     05  WS-TKTOUT-STATUS        PIC XX     VALUE SPACES.                
011100         88  WS-TKTOUT-OK                   VALUE '00'.                  
011200     05  WS-TKTHIST-STATUS       PIC XX     VALUE SPACES.                
011300         88  WS-TKTHIST-OK                  VALUE '00'.                  
011400         88  WS-TKTHIST-EOF                 VALUE '10'.                  
011500 01  WS-FILE-STATUS-TRACE REDEFINES WS-FILE-STATUS-AREA.                 
011600     05  WS-STATUS-TRACE-LINE      PIC X(6).                             
011700                                                                         
011800 01  WS-SWITCHES.                                                        
011900     05  WS-TICKET-EOF-SW        PIC X      VALUE 'N'.                   
012000         88  WS-TICKET-EOF                  VALUE 'Y'.                   
012100     05  WS-HIST-EOF-SW          PIC X      VALUE 'N'.                   
012200         88  WS-HIST-EOF                    VALUE 'Y'.                   
012210    05  FILLER                 PIC X      VALUE SPACES.                  
012300                                                                         
012400*----------------------------------------------------------------        
012500* STANDALONE COUNTERS AND SWITCHES                                       
012600*----------------------------------------------------------------        
012700 77  WS-MAX-HIST-ENTRIES         PIC 9(5)   COMP   VALUE 5000.           
012800 77  WS-HIST-ENTRY-COUNT         PIC 9(5)   COMP   VALUE 0.              
012900 77  WS-RETURN-CD                PIC S9(4)  COMP   VALUE 0.              
013000 77  WS-PARA-NAME                PIC X(30)         VALUE SPACES.         
013100 77  WS-NONBLANK-REG-CT          PIC 9(2)   COMP-3 VALUE 0.              
013200 77  WS-JOB-COUNT-SUB            PIC 9(1)   COMP   VALUE 0.              
013300 77  WS-JOB-COUNT-TOTAL          PIC S9(7)  COMP-3 VALUE 0.              
013400                                                                         
013500 01  WS-JOB-COUNTS.                                                      
013600     05  WS-TKT-READ-CT          PIC S9(7)  COMP-3 VALUE 0.              
013700     05  WS-TKT-PRICED-CT        PIC S9(7)  COMP-3 VALUE 0.              
013800     05  WS-TKT-REJECT-CT        PIC S9(7)  COMP-3 VALUE 0.              
013900 01  WS-JOB-COUNTS-TABLE REDEFINES WS-JOB-COUNTS.                        
014000     05  WS-JOB-COUNT-ENTRY OCCURS 3 TIMES                               
014100                            PIC S9(7)  COMP-3.                           
014200                                                                         
014300 01  WS-RUN-DATE.                                                        
014400     05  WS-RUN-YY               PIC 9(2).                               
014500     05  WS-RUN-MM               PIC 9(2).                               
014600     05  WS-RUN-DD               PIC 9(2).                               
014700 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(6).                       
014800                                                                         
014900*----------------------------------------------------------------        
015000* TICKET WORK AREA - SAME LAYOUT PASSED TO FARECALC EACH CALL            
015100*----------------------------------------------------------------        
015200 COPY TKTREC.                                                            
015300                                                                         
015400*----------------------------------------------------------------        
015500* VEHICLE HISTORY TABLE - LOADED FROM TICKET-HIST ONE TIME AT            
015600* START-UP.  FARECALC/RECURCHK SEARCH ALL AGAINST THIS TABLE             
015700* INSTEAD OF AN INDEXED FILE - NO ISAM/KSDS SUPPORT ON THIS              
015800* BUILD (GnuCOBOL).  FILE MUST ARRIVE SORTED ASCENDING BY                
015900* VEHICLE REGISTRATION NUMBER OR THE SEARCH ALL WILL MISS HITS.          
016000*----------------------------------------------------------------        
016100 COPY RCLREC REPLACING RECURRENCE-LOOKUP-RECORD BY                       
016200      RECURRENCE-LOOKUP-RECORD-WS, RCL-VEHICLE-REG-NUM BY                
016300      RCL-VEHICLE-REG-NUM-WS, RCL-TICKET-COUNT-EDIT BY                   
016400      RCL-TICKET-COUNT-EDIT-WS, RCL-TICKET-COUNT BY                      
016500      RCL-TICKET-COUNT-WS.                                               
016600                                                                         
016700 01  WS-VEHICLE-HISTORY-TABLE.                                           
016800     05  WS-HIST-ENTRY OCCURS 1 TO 5000 TIMES                            
016900                       DEPENDING ON WS-HIST-ENTRY-COUNT                  
017000                       ASCENDING KEY IS WS-HIST-VEHICLE-REG-NUM          
017100                       INDEXED BY HIST-IDX.                              
017200         10  WS-HIST-VEHICLE-REG-NUM  PIC X(10).                         
017300         10  WS-HIST-TICKET-COUNT     PIC 9(5).                          
017400                                                                         
017500 PROCEDURE DIVISION.                                                     
017600*----------------------------------------------------------------        
017700 000-MAIN-RTN.                                                           
017800*----------------------------------------------------------------        
017900     ACCEPT WS-RUN-DATE FROM DATE.                                       
018000     DISPLAY 'TKTDRV STARTED - RUN DATE (YYMMDD)=' WS-RUN-DATE-N.        
018100                                                                         
018200     PERFORM 100-OPEN-FILES-RTN  THRU 100-EXIT.                          
018300     PERFORM 150-LOAD-HISTORY-RTN THRU 150-EXIT.                         
018400                                                                         
018500     PERFORM 200-READ-TICKET-RTN THRU 200-EXIT.                          
018600     PERFORM 300-PROCESS-TICKET-RTN THRU 300-EXIT                        
018700             UNTIL WS-TICKET-EOF.                                        
018800                                                                         
018900     DISPLAY 'TKTDRV TICKETS READ    = ' WS-TKT-READ-CT.                 
019000     DISPLAY 'TKTDRV TICKETS PRICED  = ' WS-TKT-PRICED-CT.               
019100     DISPLAY 'TKTDRV TICKETS REJECTED= ' WS-TKT-REJECT-CT.               
019200                                                                         
019300     PERFORM 950-TOTAL-JOB-COUNTS-RTN THRU 950-EXIT.                     
019400     DISPLAY 'TKTDRV READ+PRICED+REJECTED CROSS-FOOT = '                 
019500             WS-JOB-COUNT-TOTAL.                                         
019600                                                                         
019700     PERFORM 900-CLOSE-FILES-RTN THRU 900-EXIT.                          
019800     GOBACK.                                                             
019900                                                                         
020000*----------------------------------------------------------------        
020100 100-OPEN-FILES-RTN.                                                     
020200*----------------------------------------------------------------        
020300     MOVE '100-OPEN-FILES-RTN' TO WS-PARA-NAME.                          
020400     OPEN INPUT  TICKET-IN.                                              
020500     OPEN OUTPUT TICKET-OUT.                                             
020600     IF NOT WS-TKTIN-OK                                                  
020700        DISPLAY 'TKTDRV - ERROR OPENING TICKET-IN, STATUS = '            
020800                WS-TKTIN-STATUS                                          
020900        MOVE 16 TO RETURN-CODE                                           
021000        SET WS-TICKET-EOF TO TRUE                                        
021100     END-IF.                                                             
021200     IF NOT WS-TKTOUT-OK                                                 
021300        DISPLAY 'TKTDRV - ERROR OPENING TICKET-OUT, STATUS = '           
021400                WS-TKTOUT-STATUS                                         
021500        MOVE 16 TO RETURN-CODE                                           
021600        SET WS-TICKET-EOF TO TRUE                                        
021700     END-IF.                                                             
021800 100-EXIT.                                                               
021900     EXIT.                                                               
022000                                                                         
022100*----------------------------------------------------------------        
022200 150-LOAD-HISTORY-RTN.                                                   
022300*----------------------------------------------------------------        
022400     MOVE '150-LOAD-HISTORY-RTN' TO WS-PARA-NAME.                        
022500     OPEN INPUT TICKET-HIST.                                             
022600     IF NOT WS-TKTHIST-OK AND WS-TKTHIST-STATUS NOT = '05'               
022700        DISPLAY 'TKTDRV - ERROR OPENING TICKET-HIST, STATUS = '          
022800                WS-TKTHIST-STATUS                                        
022900        SET WS-HIST-EOF TO TRUE                                          
023000     END-IF.                                                             
023100                                                                         
023200     PERFORM 160-READ-HISTORY-RTN THRU 160-EXIT                          
023300             UNTIL WS-HIST-EOF                                           
023400             OR WS-HIST-ENTRY-COUNT = WS-MAX-HIST-ENTRIES.               
023500                                                                         
023600     CLOSE TICKET-HIST.                                                  
023700     DISPLAY 'TKTDRV HISTORY ENTRIES LOADED=' WS-HIST-ENTRY-COUNT.       
023800 150-EXIT.                                                               
023900     EXIT.                                                               
024000                                                                         
024100*----------------------------------------------------------------        
024200 160-READ-HISTORY-RTN.                                                   
024300*----------------------------------------------------------------        
024400     READ TICKET-HIST INTO RECURRENCE-LOOKUP-RECORD-WS.                  
024500     IF WS-TKTHIST-EOF                                                   
024600        SET WS-HIST-EOF TO TRUE                                          
024700     ELSE                                                                
024800        ADD 1 TO WS-HIST-ENTRY-COUNT                                     
024900        MOVE RCL-VEHICLE-REG-NUM-WS TO                                   
025000             WS-HIST-VEHICLE-REG-NUM(WS-HIST-ENTRY-COUNT)                
025100        MOVE RCL-TICKET-COUNT-WS    TO                                   
025200             WS-HIST-TICKET-COUNT(WS-HIST-ENTRY-COUNT)                   
025300     END-IF.                                                             
025400 160-EXIT.                                                               
025500     EXIT.                                                               
025600                                                                         
025700*----------------------------------------------------------------        
025800 200-READ-TICKET-RTN.                                                    
025900*----------------------------------------------------------------        
026000     MOVE '200-READ-TICKET-RTN' TO WS-PARA-NAME.                         
026100     READ TICKET-IN INTO TICKET-RECORD.                                  
026200     IF WS-TKTIN-EOF                                                     
026300        SET WS-TICKET-EOF TO TRUE                                        
026400     ELSE                                                                
026500        ADD 1 TO WS-TKT-READ-CT                                          
026600        IF WS-DEBUG-TRACE-REQUESTED                                      
026700           DISPLAY 'TKTDRV DEBUG - TICKET READ, ID = ' TKT-ID            
026800        END-IF                                                           
026900        IF TKT-VEHICLE-REG-NUM IS NOT VALID-REG-CHARS                    
027000           DISPLAY 'TKTDRV WARNING - PLATE HAS BAD CHARACTERS, '         
027100                   'ID = ' TKT-ID                                        
027200        END-IF                                                           
027300     END-IF.                                                             
027400 200-EXIT.                                                               
027500     EXIT.                                                               
027600                                                                         
027700*----------------------------------------------------------------        
027800 300-PROCESS-TICKET-RTN.                                                 
027900*----------------------------------------------------------------        
028000     MOVE '300-PROCESS-TICKET-RTN' TO WS-PARA-NAME.                      
028100     CALL 'FARECALC' USING TICKET-RECORD,                                
028200                            WS-VEHICLE-HISTORY-TABLE,                    
028300                            WS-HIST-ENTRY-COUNT,                         
028400                            WS-RETURN-CD.                                
028500                                                                         
028600     EVALUATE WS-RETURN-CD                                               
028700         WHEN 0                                                          
028800             ADD 1 TO WS-TKT-PRICED-CT                                   
028900             PERFORM 800-WRITE-TICKET-RTN THRU 800-EXIT                  
029000         WHEN OTHER                                                      
029100             ADD 1 TO WS-TKT-REJECT-CT                                   
029200             DISPLAY 'TKTDRV - TICKET REJECTED, ID = ' TKT-ID            
029300                     ' RETURN-CD = ' WS-RETURN-CD                        
029400     END-EVALUATE.                                                       
029500                                                                         
029600     PERFORM 200-READ-TICKET-RTN THRU 200-EXIT.                          
029700 300-EXIT.                                                               
029800     EXIT.                                                               
029900                                                                         
030000*----------------------------------------------------------------        
030100 800-WRITE-TICKET-RTN.                                                   
030200*----------------------------------------------------------------        
030300     WRITE TICKET-OUT-REC FROM TICKET-RECORD.                            
030400     IF NOT WS-TKTOUT-OK                                                 
030500        DISPLAY 'TKTDRV - ERROR WRITING TICKET-OUT, STATUS = '           
030600                WS-TKTOUT-STATUS                                         
030700     END-IF.                                                             
030800 800-EXIT.                                                               
030900     EXIT.                                                               
031000                                                                         
031100*----------------------------------------------------------------        
031200 900-CLOSE-FILES-RTN.                                                    
031300*----------------------------------------------------------------        
031400     IF WS-DEBUG-TRACE-REQUESTED                                         
031500        DISPLAY 'TKTDRV DEBUG - FINAL FILE STATUS TRACE = '              
031600                WS-STATUS-TRACE-LINE                                     
031700     END-IF.                                                             
031800     CLOSE TICKET-IN, TICKET-OUT.                                        
031900 900-EXIT.                                                               
032000     EXIT.                                                               
032100                                                                         
032200*----------------------------------------------------------------        
032300* CROSS-FOOTS THE THREE JOB COUNTERS THROUGH THE OCCURS TABLE            
032400* VIEW OF WS-JOB-COUNTS SO THE END-OF-JOB LINE CAN SHOW OPS A            
032500* SINGLE CHECK TOTAL - CATCHES A MISCOUNT FASTER THAN ADDING             
032600* THREE NUMBERS BY EYE OFF THE JOB LOG.                                  
032700*----------------------------------------------------------------        
032800 950-TOTAL-JOB-COUNTS-RTN.                                               
032900*----------------------------------------------------------------        
033000     MOVE 0 TO WS-JOB-COUNT-TOTAL.                                       
033100     MOVE 1 TO WS-JOB-COUNT-SUB.                                         
033200     PERFORM 960-ADD-ONE-COUNT-RTN THRU 960-EXIT                         
033300             UNTIL WS-JOB-COUNT-SUB > 3.                                 
033400 950-EXIT.                                                               
033500     EXIT.                                                               
033600                                                                         
033700*----------------------------------------------------------------        
033800 960-ADD-ONE-COUNT-RTN.                                                  
033900*----------------------------------------------------------------        
034000     ADD WS-JOB-COUNT-ENTRY (WS-JOB-COUNT-SUB) TO                        
034100             WS-JOB-COUNT-TOTAL.                                         
034200     ADD 1 TO WS-JOB-COUNT-SUB.                                          
034300 960-EXIT.                                                               
034400     EXIT.                                                               
