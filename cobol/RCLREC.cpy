000100******************************************************************00RCLREC
000200* RCLREC   -  VEHICLE RECURRENCE LOOKUP RECORD LAYOUT             00RCLREC
000300*                                                                 00RCLREC
000400* ONE ENTRY PER VEHICLE REGISTRATION NUMBER, HOLDING THE COUNT    00RCLREC
000500* OF PRIOR TICKETS ALREADY ON FILE FOR THAT VEHICLE.  SOURCE      00RCLREC
000600* FILE MUST ARRIVE IN ASCENDING RCL-VEHICLE-REG-NUM SEQUENCE -    00RCLREC
000700* TKTDRV LOADS IT INTO A TABLE AND RECURCHK RUNS SEARCH ALL       00RCLREC
000800* AGAINST IT (NO ISAM/KSDS SUPPORT ON THIS BUILD - GnuCOBOL).     00RCLREC
000900*                                                                 00RCLREC
001000* 05/14/09  JRS  ORIGINAL COPY MEMBER.                            00RCLREC
001100* 04/02/09  JRS  ADDED EDIT-NUMERIC REDEFINES OF THE COUNT        00RCLREC
001200*                FIELD FOR THE REJECT-TRACE DISPLAY LINE.         PR09091 
001220* 06/02/09  JRS  MOVED THE ID TRAILER TO COLS 73-80 -             00RCLREC
001240*                SAME AREA-B BLEED FIX AS TKTREC.                 PR09122 
001300******************************************************************00RCLREC
001400 01  RECURRENCE-LOOKUP-RECORD.                                    00RCLREC
001500     05  RCL-VEHICLE-REG-NUM        PIC X(10).                    00RCLREC
001600     05  RCL-TICKET-COUNT           PIC 9(5).                     00RCLREC
001650     05  RCL-TICKET-COUNT-EDIT REDEFINES RCL-TICKET-COUNT         00RCLREC
001700                                    PIC ZZZZ9.                    00RCLREC
001800     05  FILLER                     PIC X(5).                     00RCLREC
