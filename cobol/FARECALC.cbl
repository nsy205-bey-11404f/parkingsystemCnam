000100***************************************************************          
000200* FARECALC -  PARKING TICKET RATING ENGINE                               
000300*                                                                        
000400* CALLED ONCE PER TICKET BY TKTDRV.  VALIDATES THE EXIT                  
000500* TIMESTAMP, COMPUTES ELAPSED PARKED TIME, APPLIES THE DURATION          
000600* SCHEDULE AND PER-TYPE HOURLY RATE, CALLS RECURCHK TO SEE IF            
000700* THE VEHICLE HAS PARKED HERE BEFORE, AND APPLIES THE REPEAT-            
000800* CUSTOMER DISCOUNT.  RETURNS THE FINAL PRICE IN TKT-PRICE AND           
000900* A RETURN CODE OF ZERO FOR A PRICED TICKET, NONZERO FOR A               
001000* REJECT (TKTDRV DOES NOT WRITE REJECTED TICKETS TO TICKET-OUT).         
001100*                                                                        
003000***************************************************************          
003100                                                                         
003200 IDENTIFICATION DIVISION.                                                
003300 PROGRAM-ID.    FARECALC.                                                
003400 AUTHOR.        J R SAYLES.                                              
003500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                
003600 DATE-WRITTEN.  05/14/09.                                                
003700 DATE-COMPILED. 05/14/09.                                                
003800 SECURITY.      NON-CONFIDENTIAL.                                        
003900                                                                         
004000*----------------------------------------------------------------        
004100* CHANGE LOG                                                             
004200*----------------------------------------------------------------        
004300* 05/14/09  JRS  0088  ORIGINAL - FLAT 2-TIER RATE.              PR009088
004400* 07/02/09  JRS  0114  ADDED 30/60-MINUTE DURATION               PR009114
004500*                      SCHEDULE PER LOT MANAGER'S REVISED                
004600*                      FEE POLICY.                                       
004700* 11/02/98  DPS  0201  Y2K - CONFIRMED TKT-IN-CCYY/              PR1998Y2
004800*                      TKT-OUT-CCYY CARRY A FULL 4-DIGIT                 
004900*                      YEAR - NO WINDOWING NEEDED HERE.                  
005000* 01/14/99  DRS  0202  Y2K - CONFIRMED THE ELAPSED-MINUTES       PR1999Y2
005100*                      CALC HANDLES AN IN/OUT PAIR THAT                  
005200*                      SPANS NEW YEAR'S EVE CORRECTLY.                   
005300* 09/11/03  PLC  0201  ADDED CALL TO RECURCHK FOR THE            PR003201
005400*                      REPEAT-CUSTOMER 5% DISCOUNT -                     
005500*                      MARKETING DEPT REQUEST 03-0201.                   
005600* 02/26/07  PLC  0033  REJECT AN INVALID TKT-PARKING-TYPE        PR007033
005700*                      INSTEAD OF DEFAULTING IT TO THE                   
005800*                      CAR RATE - GATE VENDOR CHANGE.                    
005900* 08/30/04  PLC  0077  MOVED WORK FIELDS TO COMP -               PR004077
006000*                      PERFORMANCE ON THE NIGHTLY RUN.                   
006010* 06/09/09  JRS  0129  WS-OUT-DAY-BIN WAS REDEFINES OF           PR009129
006020*                      WS-IN-DAY-BIN - EVERY OVERNIGHT STAY              
006030*                      WAS PRICING AS A FREE SHORT STAY, THE             
006040*                      SECOND MOVE WIPED OUT THE FIRST.  GAVE            
006050*                      THEM SEPARATE STORAGE.                            
006100*----------------------------------------------------------------        
006200                                                                         
006300 ENVIRONMENT DIVISION.                                                   
006400 CONFIGURATION SECTION.                                                  
006500 SOURCE-COMPUTER. IBM-370.                                               
006600 OBJECT-COMPUTER. IBM-370.                                               
006700 SPECIAL-NAMES.                                                          
006800     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-REQUESTED                       
006900            OFF STATUS IS WS-DEBUG-TRACE-NOT-REQD.                       
007000                                                                         
007100 DATA DIVISION.                                                          
007200 WORKING-STORAGE SECTION.                                                
007300*----------------------------------------------------------------        
007400* STANDALONE COUNTERS AND SWITCHES                                       
007500*----------------------------------------------------------------        
007600 77  WS-PARA-NAME                 PIC X(30)         VALUE SPACES.        
007700 77  WS-DURATION-MINUTES          PIC S9(7)  COMP   VALUE 0.             
007800 77  WS-BILLABLE-HOURS            PIC S9(5)  COMP   VALUE 0.             
007900 77  WS-DURATION-MULT-PCT         PIC S9(3)  COMP   VALUE 0.             
008000 77  WS-HOURLY-RATE               PIC S9(3)V99 COMP-3 VALUE 0.           
008100 77  WS-RECURRING-SW              PIC X             VALUE 'N'.           
008200     88  WS-VEHICLE-IS-RECURRING            VALUE 'Y'.                   
008300 77  WS-JW-TEMP                   PIC S9(9)  COMP   VALUE 0.             
008400                                                                         
008500 01  WS-MINUTES-SINCE-MIDNIGHT.                                          
008600     05  WS-IN-MINUTES             PIC S9(7)  COMP.                      
008700     05  WS-OUT-MINUTES            PIC S9(7)  COMP.                      
008710    05  FILLER                    PIC X(1).                              
008800                                                                         
008900 01  WS-IN-DAY-NUMBER.                                                   
009000     05  WS-IN-DAY-BIN             PIC S9(9)  COMP.                      
009100 01  WS-OUT-DAY-NUMBER.                                                  
009200     05  WS-OUT-DAY-BIN            PIC S9(9)  COMP.                      
009300                                                                         
009400*----------------------------------------------------------------        
009500* JULIAN WORK AREA - CONVERTS THE CCYYMMDD IN/OUT DATES TO A             
009600* JULIAN DAY NUMBER SO ELAPSED-DAYS ARITHMETIC ACROSS A MONTH            
009700* OR YEAR BOUNDARY IS A STRAIGHT SUBTRACT, NOT A CALENDAR WALK.          
009800*----------------------------------------------------------------        
009900 01  WS-JULIAN-WORK-AREA.                                                
010000     05  WS-JW-DATE                PIC 9(8).                             
010100     05  WS-JW-DAY-CT              PIC S9(9)  COMP.                      
010200 01  WS-JULIAN-WORK-BROKEN REDEFINES WS-JULIAN-WORK-AREA.                
010300     05  WS-JW-CCYY                PIC 9(4).                             
010400     05  WS-JW-MM                  PIC 9(2).                             
010500     05  WS-JW-DD                  PIC 9(2).                             
010600     05  FILLER                    PIC S9(9)  COMP.                      
010700                                                                         
010800*----------------------------------------------------------------        
010900* TICKET RECORD - PASSED BY REFERENCE FROM TKTDRV                        
011000*----------------------------------------------------------------        
011100 COPY TKTREC.                                                            
011200                                                                         
011300*----------------------------------------------------------------        
011400* PER-SPOT-TYPE HOURLY RATES - SEE FARERATE FOR HOW TO CHANGE            
011500*----------------------------------------------------------------        
011600 COPY FARERATE.                                                          
011700                                                                         
011800 LINKAGE SECTION.                                                        
011900 01  TICKET-PARM-REC.                                                    
012000    05  TICKET-ID                 PIC 9(9).                              
012100    05  VEHICLE-REG-NUMBER       PIC X(10).                              
012200    05  PARKING-TYPE             PIC X(4).                               
012300    05  ENTRY-DATE               PIC 9(8).                               
012400    05  ENTRY-TIME               PIC 9(4).                               
012500    05  EXIT-DATE                PIC 9(8).                               
012600    05  EXIT-TIME                PIC 9(4).                               
012700    05  FARE-AMOUNT              PIC S9(5)V99 COMP-3.                    
012800     05  FILLER                    PIC X(29).                            
012900                                                                         
013000 01  HIST-ENTRY-COUNT           PIC 9(5)   COMP.                         
013100                                                                         
013200 01  VEHICLE-HISTORY-TABLE.                                              
013300     05  HIST-ENTRY OCCURS 1 TO 5000 TIMES                               
013400                       DEPENDING ON HIST-ENTRY-COUNT                     
013500                       ASCENDING KEY IS HIST-VEHICLE-REG-NUM             
013600                       INDEXED BY HIST-IDX.                              
013700         10  HIST-VEHICLE-REG-NUM  PIC X(10).                            
013800         10  HIST-TICKET-COUNT     PIC 9(5).                             
013900                                                                         
014000 01  RETURN-CD                 PIC S9(4)  COMP.                          
014100                                                                         
014200 PROCEDURE DIVISION USING TICKET-PARM-REC,                               
014300                          VEHICLE-HISTORY-TABLE,                         
014400                          HIST-ENTRY-COUNT,                              
014500                          RETURN-CD.                                     
014600                                                                         
014700*----------------------------------------------------------------        
014800 000-MAIN-RTN.                                                           
014900*----------------------------------------------------------------        
015000     MOVE SPACES                  TO TICKET-RECORD.                      
015010     MOVE TICKET-ID               TO TKT-ID.                             
015100     MOVE VEHICLE-REG-NUMBER      TO TKT-VEHICLE-REG-NUM.                
015200     MOVE PARKING-TYPE            TO TKT-PARKING-TYPE.                   
015300     MOVE ENTRY-DATE              TO TKT-IN-DATE.                        
015400     MOVE ENTRY-TIME              TO TKT-IN-HHMM.                        
015500     MOVE EXIT-DATE               TO TKT-OUT-DATE.                       
015600     MOVE EXIT-TIME               TO TKT-OUT-HHMM.                       
015800     MOVE 0                       TO RETURN-CD.                          
015900     MOVE 'N'                     TO WS-RECURRING-SW.                    
016000                                                                         
016100     PERFORM 400-VALIDATE-TICKET-RTN THRU 400-EXIT.                      
016200                                                                         
016300     IF RETURN-CD = 0                                                    
016400        PERFORM 500-COMPUTE-DURATION-RTN THRU 500-EXIT                   
016500        PERFORM 600-DETERMINE-SCHEDULE-RTN THRU 600-EXIT                 
016600        PERFORM 650-LOOKUP-RATE-RTN THRU 650-EXIT                        
016700     END-IF.                                                             
016800                                                                         
016900     IF RETURN-CD = 0                                                    
017000        PERFORM 700-COMPUTE-BASE-PRICE-RTN THRU 700-EXIT                 
017100        PERFORM 750-APPLY-DISCOUNT-RTN THRU 750-EXIT                     
017200        PERFORM 780-STORE-PRICE-RTN THRU 780-EXIT                        
017300     END-IF.                                                             
017400                                                                         
017500     MOVE TKT-PRICE               TO FARE-AMOUNT.                        
017600     GOBACK.                                                             
017700                                                                         
017800*----------------------------------------------------------------        
017900 400-VALIDATE-TICKET-RTN.                                                
018000*----------------------------------------------------------------        
018100     MOVE '400-VALIDATE-TICKET-RTN' TO WS-PARA-NAME.                     
018200     IF TKT-NOT-YET-OUT                                                  
018300        DISPLAY 'FARECALC REJECT - NO EXIT TIME, ID = ' TKT-ID           
018400        MOVE 4 TO RETURN-CD                                              
018500     ELSE                                                                
018600        IF TKT-OUT-DATE < TKT-IN-DATE                                    
018700           DISPLAY 'FARECALC REJECT - EXIT DATE PRECEDES '               
018800                   'ENTRY, ID = ' TKT-ID                                 
018900           MOVE 4 TO RETURN-CD                                           
019000        END-IF                                                           
019100        IF TKT-OUT-DATE = TKT-IN-DATE                                    
019200           AND TKT-OUT-HHMM < TKT-IN-HHMM                                
019300           DISPLAY 'FARECALC REJECT - EXIT TIME PRECEDES '               
019400                   'ENTRY, ID = ' TKT-ID                                 
019500           MOVE 4 TO RETURN-CD                                           
019600        END-IF                                                           
019700     END-IF.                                                             
019800 400-EXIT.                                                               
019900     EXIT.                                                               
020000                                                                         
020100*----------------------------------------------------------------        
020200* CONVERTS THE IN AND OUT DATES TO A JULIAN DAY COUNT (VIA THE           
020300* STANDARD DAYS-SINCE-A-FIXED-EPOCH FORMULA) SO THE ELAPSED-             
020400* MINUTES SUBTRACTION BELOW WORKS ACROSS A MONTH OR YEAR-END             
020500* BOUNDARY WITHOUT A CALENDAR TABLE.                                     
020600*----------------------------------------------------------------        
020700 500-COMPUTE-DURATION-RTN.                                               
020800*----------------------------------------------------------------        
020900     MOVE '500-COMPUTE-DURATION-RTN' TO WS-PARA-NAME.                    
021000     MOVE TKT-IN-DATE  TO WS-JW-DATE.                                    
021100     PERFORM 550-DATE-TO-JULIAN-RTN THRU 550-EXIT.                       
021200     MOVE WS-JW-DAY-CT TO WS-IN-DAY-BIN.                                 
021300                                                                         
021400     MOVE TKT-OUT-DATE TO WS-JW-DATE.                                    
021500     PERFORM 550-DATE-TO-JULIAN-RTN THRU 550-EXIT.                       
021600     MOVE WS-JW-DAY-CT TO WS-OUT-DAY-BIN.                                
021700                                                                         
021800     COMPUTE WS-IN-MINUTES =                                             
021900             (TKT-IN-HH * 60) + TKT-IN-MM-OF-HR.                         
022000     COMPUTE WS-OUT-MINUTES =                                            
022100             (TKT-OUT-HH * 60) + TKT-OUT-MM-OF-HR.                       
022200                                                                         
022300     COMPUTE WS-DURATION-MINUTES =                                       
022400             ((WS-OUT-DAY-BIN - WS-IN-DAY-BIN) * 1440)                   
022500             + (WS-OUT-MINUTES - WS-IN-MINUTES).                         
022600 500-EXIT.                                                               
022700     EXIT.                                                               
022800                                                                         
022900*----------------------------------------------------------------        
023000* STANDARD JULIAN-DAY-NUMBER FORMULA (GREGORIAN), GOOD FOR ANY           
023100* CCYYMMDD THIS LOT'S GATE SYSTEM WILL EVER PRODUCE.                     
023200*----------------------------------------------------------------        
023300 550-DATE-TO-JULIAN-RTN.                                                 
023400*----------------------------------------------------------------        
023500     COMPUTE WS-JW-DAY-CT =                                              
023600        1461 * (WS-JW-CCYY + 4800 + (WS-JW-MM - 14) / 12) / 4.           
023700     COMPUTE WS-JW-TEMP =                                                
023800        367 * (WS-JW-MM - 2 - 12 * ((WS-JW-MM - 14) / 12)) / 12.         
023900     ADD WS-JW-TEMP TO WS-JW-DAY-CT.                                     
024000     COMPUTE WS-JW-TEMP =                                                
024100        3 * ((WS-JW-CCYY + 4900 +                                        
024200        (WS-JW-MM - 14) / 12) / 100) / 4.                                
024300     SUBTRACT WS-JW-TEMP FROM WS-JW-DAY-CT.                              
024400     ADD WS-JW-DD TO WS-JW-DAY-CT.                                       
024500     SUBTRACT 32075 FROM WS-JW-DAY-CT.                                   
024600 550-EXIT.                                                               
024700     EXIT.                                                               
024800                                                                         
024900*----------------------------------------------------------------        
025000* DURATION/RATE SCHEDULE - FIRST 30 MINUTES FREE, OVER 30 AND            
025100* UNDER 60 MINUTES BILLED AS A FLAT HOUR AT 3/4 RATE, 60 MINUTES         
025200* OR MORE AT FULL RATE PER BILLABLE HOUR (PARTIAL HOUR                   
025300* TRUNCATED, NOT ROUNDED - LOT MANAGER'S POLICY, NOT OUR CALL).          
025400*----------------------------------------------------------------        
025500 600-DETERMINE-SCHEDULE-RTN.                                             
025600*----------------------------------------------------------------        
025700     MOVE '600-DETERMINE-SCHEDULE-RTN' TO WS-PARA-NAME.                  
025800     EVALUATE TRUE                                                       
025900         WHEN WS-DURATION-MINUTES <= 30                                  
026000             MOVE 0   TO WS-DURATION-MULT-PCT                            
026100             MOVE 0   TO WS-BILLABLE-HOURS                               
026200         WHEN WS-DURATION-MINUTES < 60                                   
026300             MOVE 75  TO WS-DURATION-MULT-PCT                            
026400             MOVE 1   TO WS-BILLABLE-HOURS                               
026500         WHEN OTHER                                                      
026600             MOVE 100 TO WS-DURATION-MULT-PCT                            
026700             COMPUTE WS-BILLABLE-HOURS =                                 
026800                     WS-DURATION-MINUTES / 60                            
026900     END-EVALUATE.                                                       
027000 600-EXIT.                                                               
027100     EXIT.                                                               
027200                                                                         
027300*----------------------------------------------------------------        
027400 650-LOOKUP-RATE-RTN.                                                    
027500*----------------------------------------------------------------        
027600     MOVE '650-LOOKUP-RATE-RTN' TO WS-PARA-NAME.                         
027700     EVALUATE TRUE                                                       
027800         WHEN TKT-TYPE-CAR                                               
027900             MOVE CAR-RATE-PER-HOUR  TO WS-HOURLY-RATE                   
028000         WHEN TKT-TYPE-BIKE                                              
028100             MOVE BIKE-RATE-PER-HOUR TO WS-HOURLY-RATE                   
028200         WHEN OTHER                                                      
028300             DISPLAY 'FARECALC REJECT - INVALID PARKING TYPE, '          
028400                     'ID = ' TKT-ID ' TYPE = ' TKT-PARKING-TYPE          
028500             MOVE 8 TO RETURN-CD                                         
028600     END-EVALUATE.                                                       
028700 650-EXIT.                                                               
028800     EXIT.                                                               
028900                                                                         
029000*----------------------------------------------------------------        
029100 700-COMPUTE-BASE-PRICE-RTN.                                             
029200*----------------------------------------------------------------        
029300     MOVE '700-COMPUTE-BASE-PRICE-RTN' TO WS-PARA-NAME.                  
029400     COMPUTE TKT-PRICE ROUNDED =                                         
029500             WS-BILLABLE-HOURS * WS-HOURLY-RATE                          
029600             * (WS-DURATION-MULT-PCT / 100).                             
029700 700-EXIT.                                                               
029800     EXIT.                                                               
029900                                                                         
030000*----------------------------------------------------------------        
030100* ZERO-PRICE SHORT-CIRCUIT (FIRST-30-MINUTES-FREE TICKETS SKIP           
030200* THE RECURRENCE LOOKUP ENTIRELY - NO SENSE PAYING FOR A SEARCH          
030300* ALL WHEN THE ANSWER IS GOING TO BE $0.00 EITHER WAY), THEN             
030400* THE REPEAT-CUSTOMER 5% DISCOUNT.                                       
030500*----------------------------------------------------------------        
030600 750-APPLY-DISCOUNT-RTN.                                                 
030700*----------------------------------------------------------------        
030800     MOVE '750-APPLY-DISCOUNT-RTN' TO WS-PARA-NAME.                      
030900     IF TKT-PRICE = 0                                                    
031000        GO TO 750-EXIT                                                   
031100     END-IF.                                                             
031200                                                                         
031300     CALL 'RECURCHK' USING TKT-VEHICLE-REG-NUM,                          
031400                            VEHICLE-HISTORY-TABLE,                       
031500                            HIST-ENTRY-COUNT,                            
031600                            WS-RECURRING-SW.                             
031700                                                                         
031800     IF WS-VEHICLE-IS-RECURRING                                          
031900        COMPUTE TKT-PRICE ROUNDED = TKT-PRICE * 0.95                     
032000        IF WS-DEBUG-TRACE-REQUESTED                                      
032100           DISPLAY 'FARECALC DEBUG - REPEAT CUSTOMER '                   
032200                   'DISCOUNT APPLIED, ID = ' TKT-ID                      
032300        END-IF                                                           
032400     END-IF.                                                             
032500 750-EXIT.                                                               
032600     EXIT.                                                               
032700                                                                         
032800*----------------------------------------------------------------        
032900 780-STORE-PRICE-RTN.                                                    
033000*----------------------------------------------------------------        
033100     MOVE '780-STORE-PRICE-RTN' TO WS-PARA-NAME.                         
033200     IF WS-DEBUG-TRACE-REQUESTED                                         
033300        DISPLAY 'FARECALC DEBUG - FINAL PRICE, ID = ' TKT-ID             
033400                ' PRICE = ' TKT-PRICE                                    
033500     END-IF.                                                             
033600 780-EXIT.                                                               
033700     EXIT.                                                               
