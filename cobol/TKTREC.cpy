000100******************************************************************00TKTREC
000200* TKTREC   -  PARKING TICKET RECORD LAYOUT                        00TKTREC
000300*                                                                 00TKTREC
000400* USED AS THE FD RECORD FOR TICKET-IN / TICKET-OUT IN TKTDRV,     00TKTREC
000500* AND AS THE LINKAGE RECORD PASSED TO FARECALC.  FIXED LENGTH,    00TKTREC
000600* ONE TICKET PER RECORD, NO KEY - STRAIGHT SEQUENTIAL PASS.       00TKTREC
000700*                                                                 00TKTREC
000800* 05/14/09  JRS  ORIGINAL COPY MEMBER.                            00TKTREC
000900* 11/02/98  DPS  Y2K - IN/OUT DATE FIELDS CARRY FULL 4-DIGIT      00TKTREC
001000*                YEAR, NO 2-DIGIT WINDOWING IN THIS MEMBER.       PR98Y2K 
001100* 03/19/09  JRS  MOVED THE IN/OUT DATE AND TIME-OF-DAY            00TKTREC
001150*                REDEFINES TO 05 LEVEL - COMPILER REJECTED        PR09114 
001180*                THE ORIGINAL 01-LEVEL REDEFINES OF A 05.         PR09114 
001200* 06/02/09  JRS  MOVED THE ID TRAILER TO COLS 73-80 -             00TKTREC
001220*                IT WAS BLEEDING TWO BYTES INTO AREA B            PR09122 
001240*                ON EVERY 01-RECORD LINE, TRIPPING COMPILE.       PR09122 
001300******************************************************************00TKTREC
001400 01  TICKET-RECORD.                                               00TKTREC
001500     05  TKT-ID                     PIC 9(9).                     00TKTREC
001600     05  TKT-VEHICLE-REG-NUM        PIC X(10).                    00TKTREC
001700     05  TKT-PARKING-TYPE           PIC X(4).                     00TKTREC
001800         88  TKT-TYPE-CAR                    VALUE 'CAR '.        00TKTREC
001900         88  TKT-TYPE-BIKE                   VALUE 'BIKE'.        00TKTREC
002000     05  TKT-IN-DATE                PIC 9(8).                     00TKTREC
002050     05  TKT-IN-DATE-BROKEN REDEFINES TKT-IN-DATE.                00TKTREC
002060         10  TKT-IN-CCYY            PIC 9(4).                     00TKTREC
002070         10  TKT-IN-MM              PIC 9(2).                     00TKTREC
002080         10  TKT-IN-DD              PIC 9(2).                     00TKTREC
002100     05  TKT-IN-HHMM                PIC 9(4).                     00TKTREC
002150     05  TKT-IN-HHMM-BROKEN REDEFINES TKT-IN-HHMM.                00TKTREC
002160         10  TKT-IN-HH              PIC 9(2).                     00TKTREC
002170         10  TKT-IN-MM-OF-HR        PIC 9(2).                     00TKTREC
002200     05  TKT-OUT-DATE               PIC 9(8).                     00TKTREC
002250     05  TKT-OUT-DATE-BROKEN REDEFINES TKT-OUT-DATE.              00TKTREC
002260         10  TKT-OUT-CCYY           PIC 9(4).                     00TKTREC
002270         10  TKT-OUT-MM             PIC 9(2).                     00TKTREC
002280         10  TKT-OUT-DD             PIC 9(2).                     00TKTREC
002300     05  TKT-OUT-HHMM               PIC 9(4).                     00TKTREC
002400         88  TKT-NOT-YET-OUT                 VALUE ZEROS.         00TKTREC
002450     05  TKT-OUT-HHMM-BROKEN REDEFINES TKT-OUT-HHMM.              00TKTREC
002460         10  TKT-OUT-HH             PIC 9(2).                     00TKTREC
002470         10  TKT-OUT-MM-OF-HR       PIC 9(2).                     00TKTREC
002500     05  TKT-PRICE                  PIC S9(5)V99 COMP-3.          00TKTREC
002600     05  FILLER                     PIC X(29).                    00TKTREC
